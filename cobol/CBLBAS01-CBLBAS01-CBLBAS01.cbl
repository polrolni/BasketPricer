000100       IDENTIFICATION DIVISION.                                   
000200* SHOP STANDARD SIX-PARAGRAPH HEADER FOLLOWS - SEE THE BOX        
000300* BANNER AND CHANGE LOG BELOW FOR WHAT THIS PROGRAM DOES AND      
000400* WHO HAS TOUCHED IT SINCE 1987.                                  
000500    PROGRAM-ID.   CBLBAS01                                        
000600    AUTHOR.    R N SHELDON                                        
000700       INSTALLATION.  MIDLAND TRUST COMPANY - INV ACCTG           
000800       DATE-WRITTEN.  03/16/87                                    
000900    DATE-COMPILED.                                                
001000       SECURITY.   COMPANY CONFIDENTIAL                           
001100                                                                  
001200***************************************************************   
001300* BASKET VALUATION BATCH RUN.                                 *   
001400* READS THE CLIENT BASKET FILE AND THE DAILY MARKET QUOTE     *   
001500* FILE, EXTENDS EACH BASKET LINE BY THE MATCHING QUOTE, AND   *   
001600* PRINTS THE VALUATION REPORT WITH A GRAND TOTAL BREAK.       *   
001700* BASKET LINES THAT WILL NOT TOKENIZE ARE DROPPED AND LOGGED. *   
001800* QUOTE LINES THAT WILL NOT TOKENIZE ARE KEPT ON THE QUOTE    *   
001900* TABLE MARKED INVALID SO A LOOKUP AGAINST THEM STILL FAILS   *   
002000* CLEANLY RATHER THAN BOMBING THE RUN.                        *   
002100***************************************************************   
002200                                                                  
002300*---------------------------------------------------------------  
002400*                     CHANGE LOG                                  
002500* 06/19/13  TAH  REQ 8710  WORKING STORAGE RENAMED OFF THE OLD    
002600*                          WS- PREFIX TO THE HOUSE I-/O-/C-       
002700*                          STYLE DURING THE STANDARDS AUDIT -     
002800*                          NO LOGIC CHANGED, NAMES ONLY.          
002900* 02/04/14  TAH  REQ 8777  PARAGRAPH-LEVEL COMMENTARY ADDED       
003000*                          THROUGHOUT PER THE SAME AUDIT -        
003100*                          PROGRAM WAS PASSED BACK FOR BEING      
003200*                          TOO THIN ON EXPLANATION FOR A PROGRAM  
003300*                          THIS OLD WITH THIS MANY HANDS ON IT.   
003400*---------------------------------------------------------------  
003500* 03/16/87  RNS  REQ 4471  ORIGINAL PROGRAM WRITTEN.              
003600* 03/16/87  RNS  REQ 4471  BASKET AND QUOTE FILES LINE            
003700*                          SEQUENTIAL, TOKENIZE ON BLANKS.        
003800* 05/02/87  RNS  REQ 4471  ADDED DUPLICATE BASKET LINE            
003900*                          COLLAPSE IN 1140-ADD-BASKET-ENTRY.     
004000* 09/14/88  DWK  REQ 4902  QUOTE TABLE NOW SORTED ASCENDING       
004100*                          AND LOOKED UP WITH SEARCH ALL          
004200*                          INSTEAD OF A STRAIGHT TABLE SCAN.      
004300* 02/08/89  DWK  REQ 4902  BASKET TABLE SORTED ASCENDING BY       
004400*                          ASSET NAME FOR THE PRINTED REPORT.     
004500* 11/30/90  RNS  REQ 5550  HONOR LAST QUOTE LINE READ FOR A       
004600*                          GIVEN TICKER - PRIOR LOGIC KEPT THE    
004700*                          FIRST ONE SEEN, WRONG PER AUDIT.       
004800* 06/19/92  JPT  REQ 6014  REJECTED BASKET LINES NOW WRITTEN      
004900*                          TO THE ERROR PRINT FILE INSTEAD OF     
005000*                          JUST BEING COUNTED AND DROPPED.        
005100* 04/02/94  JPT  REQ 6210  QUOTE LINES THAT FAIL TO VALIDATE      
005200*                          ARE KEPT ON THE TABLE MARKED BAD       
005300*                          RATHER THAN SKIPPED - PER AUDIT A      
005400*                          BAD QUOTE SHOULD STILL SHOW UP AS      
005500*                          NOT AVAILABLE, NOT SILENTLY MISSING.   
005600* 01/11/96  JPT  REQ 6388  NUMERIC VALIDATION REWRITTEN - NO      
005700*                          MORE CALL TO THE OLD ISNUM SUBR,       
005800*                          WHICH COULD NOT SEE A MINUS SIGN.      
005900* 07/08/97  SLC  REQ 6655  MONTH NAME HEADING ADDED FOR THE       
006000*                          SECOND TITLE LINE.                     
006100* 10/03/98  SLC  REQ 6901  Y2K - RUN DATE NOW PULLED WITH THE     
006200*                          4 DIGIT YEAR FORM OF ACCEPT FROM       
006300*                          DATE RATHER THAN THE 2 DIGIT FORM.     
006400*                          OLD CODE WOULD HAVE PRINTED A 19       
006500*                          CENTURY PREFIX AFTER 1999.             
006600* 01/06/99  SLC  REQ 6901  Y2K - HEADING PAGE FOOTER VERIFIED,    
006700*                          NO OTHER 2 DIGIT YEAR FIELDS FOUND.    
006800* 03/22/01  JPT  REQ 7140  ADDED UPSI-0 RERUN SWITCH SO THE       
006900*                          OPERATOR CAN TAG A REPRINT ON THE      
007000*                          REPORT HEADING WITHOUT CHANGING        
007100*                          THE JCL.                               
007200* 08/17/04  MVR  REQ 7655  QUOTE TABLE AND BASKET TABLE WIDTH     
007300*                          RAISED TO 200 ENTRIES - 100 WAS NO     
007400*                          LONGER ENOUGH FOR THE LARGER           
007500*                          CLIENT BASKETS.                        
007600* 02/28/08  MVR  REQ 8012  CORRECTED GRAND TOTAL TO EXCLUDE       
007700*                          ANY LINE MARKED NOT AVAILABLE -        
007800*                          AUDIT FOUND THE OLD CODE STILL         
007900*                          ADDING ZERO FOR THOSE LINES, WHICH     
008000*                          WAS HARMLESS BUT SLOPPY.               
008100* 04/14/09  MVR  REQ 8255  QUOTE TABLE LOOKUP REWRITTEN BACK TO   
008200*                          A STRAIGHT PERFORM VARYING TABLE SCAN  
008300*                          LIKE THE REST OF THE PROGRAM - THE     
008400*                          SORTED SEARCH ALL FROM REQ 4902 WAS    
008500*                          NEVER NEEDED FOR A 200 ROW TABLE AND   
008600*                          ONLY MADE THE PROGRAM HARDER TO READ.  
008700* 11/02/11  DWK  REQ 8490  TOKEN VALIDATION RESTRUCTURED AS A     
008800*                          PERFORM THRU RANGE WITH GO TO EXITS,   
008900*                          SAME SHAPE AS THE OLD ISNUM CHECKS IN  
009000*                          CBLANL05 - EASIER TO FOLLOW THAN THE   
009100*                          NESTED IF BLOCKS IT REPLACES.          
009200*---------------------------------------------------------------  
009300                                                                  
009400       ENVIRONMENT DIVISION.                                      
009500* NOTHING MACHINE-SPECIFIC HERE - JUST THE FORM-FEED MNEMONIC,    
009600* THE RERUN SWITCH AND THE VALID-AMOUNT-CHARS CLASS TEST USED     
009700* BY 9500-VALIDATE-TOKEN.                                         
009800       CONFIGURATION SECTION.                                     
009900* RERUN FLAG AND THE SET OF CHARACTERS A VALIDATED QUANTITY       
010000* OR PRICE TOKEN IS ALLOWED TO CONTAIN.                           
010100       SPECIAL-NAMES.                                             
010200        C01 IS TOP-OF-FORM                                        
010300        CLASS VALID-AMOUNT-CHARS IS '0' THRU '9' '-' '.' SPACE    
010400        SWITCH UPSI-0 IS RERUN-SWITCH                             
010500         ON STATUS IS RERUN-REQUESTED                             
010600      OFF STATUS IS NORMAL-RUN-MODE.                              
010700                                                                  
010800* TWO LINE SEQUENTIAL INPUTS, TWO PRINT-STYLE OUTPUTS - NO        
010900* INDEXED OR RELATIVE FILES IN THIS PROGRAM.                      
011000    INPUT-OUTPUT SECTION.                                         
011100    FILE-CONTROL.                                                 
011200                                                                  
011300* CLIENT BASKET INPUT FILE - SEE 1100-LOAD-BASKET.                
011400       SELECT BASKET-MASTER                                       
011500          ASSIGN TO BASKIN1                                       
011600    ORGANIZATION IS LINE SEQUENTIAL.                              
011700                                                                  
011800* DAILY MARKET QUOTE FEED - ONE TICKER AND PRICE PER LINE,        
011900    SELECT QUOTE-MASTER                                           
012000          ASSIGN TO QUOTIN1                                       
012100    ORGANIZATION IS LINE SEQUENTIAL.                              
012200                                                                  
012300* THE PRINTED VALUATION REPORT - ASSET NAME AND EXTENDED          
012400* VALUE, ONE LINE PER BASKET HOLDING, GRAND TOTAL AT THE END.     
012500    SELECT PRTOUT                                                 
012600          ASSIGN TO VALPRT1                                       
012700    ORGANIZATION IS RECORD SEQUENTIAL.                            
012800                                                                  
012900* ECHO FILE FOR BASKET LINES THAT WOULD NOT TOKENIZE - SEE        
013000* 1190-REJECT-BASKET-LINE.  QUOTE LINES NEVER GO HERE; A BAD      
013100* QUOTE IS KEPT ON THE TABLE MARKED INVALID INSTEAD.              
013200    SELECT ERRPRT                                                 
013300          ASSIGN TO ERRPRT1                                       
013400    ORGANIZATION IS RECORD SEQUENTIAL.                            
013500                                                                  
013600    DATA DIVISION.                                                
013700    FILE SECTION.                                                 
013800                                                                  
013900* CLIENT BASKET INPUT - FREE FORM TEXT, BLANK-DELIMITED.          
014000    FD BASKET-MASTER                                              
014100       LABEL RECORD IS STANDARD                                   
014200    RECORD CONTAINS 80 CHARACTERS                                 
014300       DATA RECORD IS BK-REC.                                     
014400                                                                  
014500* RAW 80 BYTE BASKET LINE.  RE-PARSED BY 1120-PARSE-BASKET/       
014600* 1130-TOKENIZE-BASKET INTO TICKER, QUANTITY AND ASSET NAME.      
014700    01  BK-REC.                                                   
014800     05  BK-LINE-TEXT  PIC X(72).                                 
014900     05  FILLER   PIC X(08).                                      
015000                                                                  
015100* DAILY QUOTE FEED INPUT - SAME FREE FORM LAYOUT AS BASKET.       
015200    FD QUOTE-MASTER                                               
015300       LABEL RECORD IS STANDARD                                   
015400    RECORD CONTAINS 80 CHARACTERS                                 
015500       DATA RECORD IS QT-REC.                                     
015600                                                                  
015700* RAW 80 BYTE QUOTE LINE.  RE-PARSED BY 1220-PARSE-QUOTES/        
015800* 1230-TOKENIZE-QUOTE INTO TICKER AND PRICE.                      
015900    01  QT-REC.                                                   
016000     05  QT-LINE-TEXT  PIC X(72).                                 
016100     05  FILLER   PIC X(08).                                      
016200                                                                  
016300* VALUATION REPORT PRINT FILE - 60 LINE FORM, FOOTING AT 55       
016400* SO 9900-HEADING GETS A NEW PAGE BEFORE THE FORM RUNS OUT.       
016500    FD PRTOUT                                                     
016600      LABEL RECORD IS OMITTED                                     
016700      RECORD CONTAINS 132 CHARACTERS                              
016800      LINAGE IS 60 WITH FOOTING AT 55                             
016900      DATA RECORD IS PRTLINE.                                     
017000                                                                  
017100    01 PRTLINE    PIC X(132).                                     
017200                                                                  
017300* REJECTED BASKET LINE LOG - NO HEADING, JUST THE BAD LINES       
017400* ONE AFTER ANOTHER SO OPERATIONS CAN SEE WHAT DROPPED.           
017500    FD ERRPRT                                                     
017600      LABEL RECORD IS OMITTED                                     
017700      RECORD CONTAINS 132 CHARACTERS                              
017800      DATA RECORD IS ERRLINE.                                     
017900                                                                  
018000    01 ERRLINE    PIC X(132).                                     
018100                                                                  
018200    WORKING-STORAGE SECTION.                                      
018300* RUN-TO-RUN SWITCHES AND THE PAGE COUNTER - MORE-BASKET AND      
018400* MORE-QUOTES DRIVE THE TWO LOAD LOOPS, C-PCTR IS BUMPED BY       
018500* EVERY CALL TO 9900-HEADING.                                     
018600                                                                  
018700    77  MORE-BASKET  PIC X(03) VALUE 'YES'.                       
018800    77  MORE-QUOTES  PIC X(03) VALUE 'YES'.                       
018900    77  C-PCTR   PIC S9(03) COMP VALUE ZERO.                      
019000                                                                  
019100* RUN COUNTERS AND TABLE SUBSCRIPTS.  X, Y AND Z ARE THE          
019200* SORT SUBSCRIPTS FOR 1400-SORT-BASKET.  BK-SUB DRIVES THE        
019300* OUTER PRICING LOOP IN 2000-MAINLINE.  FOUND-SUB IS SET BY       
019400* EVERY TABLE SCAN PARAGRAPH IN THE PROGRAM - ZERO MEANS          
019500* NOT FOUND, NONZERO IS THE SUBSCRIPT OF THE MATCH.               
019600    01  COUNTER-AREA.                                              
019700     05  C-BASKET-CTR PIC S9(04) COMP VALUE ZERO.                 
019800     05  C-QUOTE-CTR  PIC S9(04) COMP VALUE ZERO.                 
019900     05  C-REJECT-CTR PIC S9(04) COMP VALUE ZERO.                 
020000     05  X    PIC S9(04) COMP VALUE ZERO.                         
020100     05  Y    PIC S9(04) COMP VALUE ZERO.                         
020200     05  Z    PIC S9(04) COMP VALUE ZERO.                         
020300     05  BK-SUB   PIC S9(04) COMP VALUE ZERO.                     
020400     05  FOUND-SUB  PIC S9(04) COMP VALUE ZERO.                   
020500     05  FILLER   PIC X(05)   VALUE SPACES.                       
020600                                                                  
020700* TODAY'S DATE FOR THE REPORT HEADING, PULLED 4-DIGIT YEAR        
020800* PER THE REQ 6901 Y2K FIX - SEE THE CHANGE LOG.                  
020900    01  RUN-DATE-WORK.                                             
021000     05  RUN-DATE.                                                
021100      10  RD-YYYY PIC 9(04).                                      
021200      10  RD-MM  PIC 9(02).                                       
021300      10  RD-DD  PIC 9(02).                                       
021400     05  RD-NUMERIC REDEFINES RUN-DATE                            
021500       PIC 9(08).                                                 
021600     05  FILLER   PIC X(05)   VALUE SPACES.                       
021700                                                                  
021800* HOLDS THE '*RERUN' TAG WHEN UPSI-0 IS ON SO THE HEADING         
021900* CAN SHOW OPERATIONS THIS WAS NOT THE ORIGINAL RUN.              
022000    01  RUN-MODE-WORK.                                            
022100     05  RUN-MODE-TAG PIC X(06)   VALUE SPACES.                   
022200     05  FILLER   PIC X(06)   VALUE SPACES.                       
022300                                                                  
022400* SCRATCH COPY OF WHICHEVER INPUT LINE IS BEING PARSED AND        
022500* THE POSITION OF ITS FIRST NON-BLANK CHARACTER.                  
022600    01  SCAN-WORK.                                                
022700     05  SCAN-LINE  PIC X(72).                                    
022800     05  SCAN-POS  PIC S9(04) COMP  VALUE ZERO.                   
022900     05  FILLER   PIC X(05)   VALUE SPACES.                       
023000                                                                  
023100* UP TO THREE BLANK-DELIMITED TOKENS OFF THE CURRENT LINE -       
023200* TICKER/QTY/ASSET FOR A BASKET LINE, TICKER/PRICE FOR A          
023300* QUOTE LINE.  LENGTH FIELDS COME BACK ZERO WHEN A TOKEN          
023400* WAS NEVER FILLED IN, WHICH IS HOW A SHORT LINE IS CAUGHT.       
023500    01  TOKEN-WORK.                                               
023600     05  TOK-A   PIC X(20).                                       
023700     05  TOK-A-LEN  PIC S9(04) COMP  VALUE ZERO.                  
023800     05  TOK-B   PIC X(20).                                       
023900     05  TOK-B-LEN  PIC S9(04) COMP  VALUE ZERO.                  
024000     05  TOK-C   PIC X(20).                                       
024100     05  TOK-C-LEN  PIC S9(04) COMP  VALUE ZERO.                  
024200     05  FILLER   PIC X(05)   VALUE SPACES.                       
024300                                                                  
024400* WORK AREA FOR 9500-VALIDATE-TOKEN.  VAL-RAW COMES IN, THE       
024500* PARAGRAPH SPLITS IT ON THE DECIMAL POINT, COUNTS DIGITS ON      
024600* EACH SIDE, AND LEAVES THE SIGNED RESULT IN VAL-RESULT WITH      
024700* VAL-FLAG TELLING THE CALLER WHETHER IT WAS REALLY A NUMBER.     
024800    01  VALIDATE-WORK.                                            
024900     05  VAL-RAW  PIC X(20).                                      
025000     05  VAL-INT-PART PIC X(20).                                  
025100     05  VAL-INT-LEN PIC S9(04) COMP  VALUE ZERO.                 
025200     05  VAL-DEC-PART PIC X(20).                                  
025300     05  VAL-DEC-LEN PIC S9(04) COMP  VALUE ZERO.                 
025400     05  VAL-DIGIT-CNT PIC S9(04) COMP  VALUE ZERO.               
025500     05  VAL-EXPECT PIC S9(04) COMP  VALUE ZERO.                  
025600     05  VAL-INT-NUM PIC S9(09) COMP  VALUE ZERO.                 
025700     05  VAL-DEC-NUM PIC S9(09) COMP  VALUE ZERO.                 
025800     05  VAL-RESULT PIC S9(09)V9(04) VALUE ZERO.                  
025900     05  VAL-FLAG  PIC X(01)   VALUE 'N'.                         
026000      88  VAL-IS-NUMBER  VALUE 'Y'.                               
026100      88  VAL-NOT-NUMBER VALUE 'N'.                               
026200     05  FILLER   PIC X(05)   VALUE SPACES.                       
026300                                                                  
026400* SPELLED-OUT MONTH NAMES FOR THE SECOND HEADING LINE -           
026500* REDEFINED BELOW AS A 12-ENTRY TABLE SO RD-MM CAN INDEX IT.      
026600    01  MONTH-NAME-ARRAY.                                         
026700     05  FILLER PIC X(09) VALUE 'JANUARY  '.                      
026800     05  FILLER PIC X(09) VALUE 'FEBRUARY '.                      
026900     05  FILLER PIC X(09) VALUE 'MARCH    '.                      
027000     05  FILLER PIC X(09) VALUE 'APRIL    '.                      
027100     05  FILLER PIC X(09) VALUE 'MAY      '.                      
027200     05  FILLER PIC X(09) VALUE 'JUNE     '.                      
027300     05  FILLER PIC X(09) VALUE 'JULY     '.                      
027400     05  FILLER PIC X(09) VALUE 'AUGUST   '.                      
027500     05  FILLER PIC X(09) VALUE 'SEPTEMBER'.                      
027600     05  FILLER PIC X(09) VALUE 'OCTOBER  '.                      
027700     05  FILLER PIC X(09) VALUE 'NOVEMBER '.                      
027800     05  FILLER PIC X(09) VALUE 'DECEMBER '.                      
027900     05  FILLER PIC X(05) VALUE SPACES.                           
028000* SAME 12 NAMES, ADDRESSABLE AS MONTH-NAME-ENTRY (RD-MM).         
028100    01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.              
028200     05  MONTH-NAME-ENTRY PIC X(09) OCCURS 12 TIMES.              
028300     05  FILLER    PIC X(05).                                     
028400                                                                  
028500* RUNNING SUM OF THE EXTENDED VALUE COLUMN.  NOT-AVAILABLE        
028600* LINES NEVER ADD IN HERE - SEE 2200-CALCS AND REQ 8012.          
028700    01  GRAND-TOTAL-AREA.                                           
028800     05  C-GT-AMOUNT  PIC S9(09)V99 VALUE ZERO.                   
028900     05  FILLER   PIC X(05)  VALUE SPACES.                        
029000                                                                  
029100* COMMON MONEY EDIT AREA - EVERY DOLLAR FIGURE THIS PROGRAM       
029200* PRINTS, DETAIL OR TOTAL, GOES THROUGH MONEY-RAW/O-MONEY-ED      
029300* BEFORE IT IS MOVED INTO A JUSTIFIED RIGHT PRINT FIELD.          
029400    01  MONEY-WORK.                                               
029500     05  MONEY-RAW  PIC S9(09)V99 VALUE ZERO.                     
029600     05  O-MONEY-ED  PIC -ZZZ,ZZZ,ZZ9.99.                         
029700     05  FILLER   PIC X(05)  VALUE SPACES.                        
029800                                                                  
029900* ONE-ENTRY-WIDE HOLD AREA FOR 1430-SWAP-BASKET.                  
030000    01  BASKET-SWAP  PIC X(56).                                   
030100                                                                  
030200* THE CLIENT'S BASKET, ONE ENTRY PER HOLDING, LOADED BY           
030300* 1100-LOAD-BASKET AND SORTED BY ASSET NAME IN 1400-SORT-         
030400* BASKET BEFORE THE REPORT IS PRINTED.  BK-T-AVAILABLE IS SET     
030500* FRESH FOR EACH ENTRY BY 2100-PRICE-MEASURE - IT IS NOT          
030600* CARRIED OVER FROM THE LOAD PASS.                                
030700    01  BASKET-TABLE.                                             
030800     05  BK-T-ENTRY OCCURS 0 TO 200 TIMES                         
030900      DEPENDING ON C-BASKET-CTR.                                  
031000      10  BK-T-QUOTE-NAME  PIC X(20).                             
031100      10  BK-T-QUANTITY  PIC S9(07)V9(03).                        
031200      10  BK-T-ASSET-NAME  PIC X(09).                             
031300      10  BK-T-VALUE   PIC S9(09)V99.                             
031400      10  BK-T-AVAILABLE  PIC X(01).                              
031500       88  BK-T-IS-AVAIL VALUE 'Y'.                               
031600       88  BK-T-NOT-AVAIL VALUE 'N'.                              
031700      10  FILLER    PIC X(05).                                    
031800                                                                  
031900* TODAY'S QUOTES, ONE ENTRY PER TICKER, LOADED BY 1200-LOAD-      
032000* QUOTES.  A TICKER SEEN MORE THAN ONCE OVERWRITES THE PRIOR      
032100* ENTRY - LAST QUOTE LINE READ WINS, PER REQ 5550.  A QUOTE       
032200* LINE WITH NO PRICE TOKEN, OR A PRICE THAT WILL NOT VALIDATE,    
032300* STAYS ON THE TABLE MARKED BAD RATHER THAN BEING DROPPED.        
032400    01  QUOTE-TABLE.                                              
032500     05  QT-T-ENTRY OCCURS 0 TO 200 TIMES                         
032600      DEPENDING ON C-QUOTE-CTR.                                   
032700      10  QT-T-QUOTE-NAME  PIC X(20).                             
032800      10  QT-T-PRICE   PIC S9(09)V9(04).                          
032900      10  QT-T-PRICE-VALID PIC X(01).                             
033000       88  QT-T-IS-VALID VALUE 'Y'.                               
033100       88  QT-T-IS-BAD  VALUE 'N'.                                
033200      10  FILLER    PIC X(05).                                    
033300                                                                  
033400* FIRST HEADING LINE - RUN DATE, RERUN TAG, COMPANY NAME,         
033500* PAGE NUMBER.                                                    
033600* 132 BYTES TO MATCH PRTLINE - THE FILLER RUNS BETWEEN FIELDS     
033700* ARE JUST SPACING ON THE PRINTED PAGE, NOT PADDING AT THE        
033800* END OF THE RECORD.                                              
033900    01  COMPANY-TITLE.                                            
034000     05  FILLER   PIC X(06) VALUE 'DATE:'.                        
034100     05  O-MONTH   PIC 99.                                        
034200     05  FILLER   PIC X(01) VALUE '/'.                            
034300     05  O-DAY   PIC 99.                                          
034400     05  FILLER   PIC X(01) VALUE '/'.                            
034500     05  O-YEAR   PIC 9(04).                                      
034600     05  FILLER   PIC X(10) VALUE SPACES.                         
034700     05  O-RERUN-TAG  PIC X(06).                                  
034800     05  FILLER   PIC X(22) VALUE SPACES.                         
034900     05  FILLER   PIC X(33)                                       
035000       VALUE 'MIDLAND TRUST - BASKET VALUATION'.                  
035100     05  FILLER   PIC X(37) VALUE SPACES.                         
035200     05  FILLER   PIC X(06) VALUE 'PAGE:'.                        
035300     05  O-PCTR   PIC Z9.                                         
035400                                                                  
035500* SECOND HEADING LINE - PROGRAM ID AND THE SPELLED-OUT            
035600* MONTH/YEAR THIS VALUATION RUN IS FOR.                           
035700    01  COMPANY-TITLE-2.                                          
035800     05  FILLER   PIC X(08) VALUE 'CBLBAS01'.                     
035900     05  FILLER   PIC X(20) VALUE SPACES.                         
036000     05  FILLER   PIC X(20) VALUE 'VALUATION RUN FOR  '.          
036100     05  O-SYS-MONTH  PIC X(09).                                  
036200     05  FILLER   PIC X(01) VALUE SPACE.                          
036300     05  O-SYS-YEAR  PIC 9(04).                                   
036400     05  FILLER   PIC X(70) VALUE SPACES.                         
036500                                                                  
036600* BLANK SPACER LINE BETWEEN THE TITLE BLOCK AND THE COLUMN        
036700* HEADINGS.                                                       
036800    01  COLUMN-HEADING-1.                                         
036900     05  FILLER   PIC X(132) VALUE SPACES.                        
037000                                                                  
037100* ASSET/VALUE COLUMN HEADINGS OVER THE DETAIL LINES.              
037200* COLUMN HEADS LINE UP OVER OUT-NAME AND OUT-VALUE IN             
037300* VALUATION-LINE BELOW - MOVE EITHER ONE AND RECHECK THE          
037400* OTHER.                                                          
037500    01  COLUMN-HEADING-2.                                         
037600     05  FILLER   PIC X(01) VALUE SPACES.                         
037700     05  FILLER   PIC X(05) VALUE 'ASSET'.                        
037800     05  FILLER   PIC X(13) VALUE SPACES.                         
037900     05  FILLER   PIC X(05) VALUE 'VALUE'.                        
038000     05  FILLER   PIC X(108) VALUE SPACES.                        
038100                                                                  
038200* ONE DETAIL LINE - ASSET NAME AND EXTENDED VALUE, OR THE         
038300* LITERAL NOT AVAILABLE WHEN NO GOOD QUOTE WAS FOUND.             
038400* 25 BYTES TOTAL - SHORT ON PURPOSE, THE REST OF THE 132 BYTE     
038500* PRINT LINE IS LEFT BLANK BY PRTLINE.                            
038600    01  VALUATION-LINE.                                           
038700     05  OUT-NAME   PIC X(09).                                    
038800     05  FILLER   PIC X(01) VALUE SPACE.                          
038900     05  OUT-VALUE  PIC X(15) JUSTIFIED RIGHT.                    
039000* SAME 25 BYTE SHAPE AS THE DETAIL LINE, REUSED FOR THE           
039100* TOTALS FOOTER ROW WRITTEN BY 3100-GRAND-TOTAL.                  
039200    01  TOTALS-LINE REDEFINES VALUATION-LINE.                     
039300     05  OUT-LITERAL  PIC X(09).                                  
039400     05  FILLER   PIC X(01).                                      
039500     05  OUT-TOTAL  PIC X(15) JUSTIFIED RIGHT.                    
039600                                                                  
039700* REJECTED-BASKET-LINE ECHO WRITTEN TO ERRPRT - A '***'           
039800* FLAG, A SHORT REASON, AND THE OFFENDING INPUT LINE.             
039900* 106 BYTES OF CONTENT PLUS TRAILING FILLER OUT TO THE FULL       
040000* 132 BYTE ERRLINE WIDTH.                                         
040100    01  REJECT-LINE.                                              
040200     05  FILLER   PIC X(04) VALUE '*** '.                         
040300     05  RL-MESSAGE  PIC X(30).                                   
040400     05  RL-TEXT   PIC X(72).                                     
040500     05  FILLER   PIC X(26) VALUE SPACES.                         
040600                                                                  
040700* SPACER LINE WRITTEN AFTER THE TOTALS ROW.                       
040800    01  BLANK-LINE.                                               
040900     05  FILLER   PIC X(132) VALUE SPACES.                        
041000                                                                  
041100    PROCEDURE DIVISION.                                           
041200                                                                  
041300* MAINLINE.  INIT, THEN PRICE AND PRINT EVERY BASKET ENTRY        
041400* IN TABLE ORDER (ALREADY SORTED BY ASSET NAME), THEN CLOSE       
041500* OUT WITH THE GRAND TOTAL.                                       
041600    0000-CBLBAS01.                                                
041700     PERFORM 1000-INIT.                                           
041800     PERFORM 2000-MAINLINE                                        
041900* ONE PASS OF 2000-MAINLINE PER BASKET ENTRY, IN WHATEVER         
042000* ORDER 1400-SORT-BASKET LEFT THE TABLE IN.                       
042100      VARYING BK-SUB FROM 1 BY 1                                  
042200      UNTIL BK-SUB > C-BASKET-CTR.                                
042300     PERFORM 3000-CLOSING.                                        
042400     STOP RUN.                                                    
042500                                                                  
042600                                                                  
042700* PULL THE RUN DATE, BUILD THE HEADING FIELDS, OPEN THE FOUR      
042800* FILES, LOAD AND SORT THE TWO TABLES, PRINT PAGE ONE HEADING.    
042900    1000-INIT.                                                    
043000* TODAY'S DATE, BROKEN OUT TO 4-DIGIT YEAR/MONTH/DAY FOR THE      
043100* HEADING FIELDS - REQ 6901.                                      
043200     ACCEPT RD-NUMERIC FROM DATE YYYYMMDD.                        
043300     MOVE RD-MM TO O-MONTH.                                       
043400     MOVE RD-DD TO O-DAY.                                         
043500     MOVE RD-YYYY TO O-YEAR.                                      
043600     MOVE RD-YYYY TO O-SYS-YEAR.                                  
043700     MOVE MONTH-NAME-ENTRY (RD-MM) TO O-SYS-MONTH.                
043800                                                                  
043900* UPSI-0 ON MEANS OPERATIONS KICKED OFF A RERUN; TAG THE          
044000* HEADING SO THE OUTPUT CANNOT BE MISTAKEN FOR THE ORIGINAL.      
044100     IF RERUN-REQUESTED                                           
044200      MOVE '*RERUN' TO O-RERUN-TAG                                
044300     ELSE                                                         
044400      MOVE SPACES TO O-RERUN-TAG                                  
044500     END-IF.                                                      
044600                                                                  
044700* FOUR FILES OPEN FOR THE WHOLE RUN - BOTH INPUTS, THE            
044800* VALUATION REPORT AND THE REJECT LOG.                            
044900     OPEN INPUT BASKET-MASTER.                                    
045000     OPEN INPUT QUOTE-MASTER.                                     
045100     OPEN OUTPUT PRTOUT.                                          
045200     OPEN OUTPUT ERRPRT.                                          
045300                                                                  
045400* LOAD BOTH TABLES, THEN SORT THE BASKET TABLE BEFORE ANY         
045500* PRICING IS DONE, SO THE REPORT COMES OUT IN ASSET ORDER.        
045600     PERFORM 1100-LOAD-BASKET.                                    
045700     PERFORM 1200-LOAD-QUOTES.                                    
045800     PERFORM 1400-SORT-BASKET.                                    
045900                                                                  
046000     PERFORM 9900-HEADING.                                        
046100                                                                  
046200                                                                  
046300* READ-AND-PARSE LOOP OVER THE BASKET FILE.                       
046400* RUNS ONCE FROM 1000-INIT, READING THE ENTIRE BASKET FILE        
046500* BEFORE ANY PRICING STARTS.                                      
046600    1100-LOAD-BASKET.                                             
046700     PERFORM 1110-READ-BASKET.                                    
046800     PERFORM 1120-PARSE-BASKET                                    
046900      UNTIL MORE-BASKET = 'NO'.                                   
047000                                                                  
047100                                                                  
047200* NEXT BASKET LINE, OR FLIPS MORE-BASKET TO 'NO' AT EOF.          
047300* CALLED ONCE FROM 1000-INIT TO PRIME THE LOOP, THEN AGAIN AT     
047400* THE BOTTOM OF 1120-PARSE-BASKET FOR EVERY LINE AFTER.           
047500    1110-READ-BASKET.                                             
047600* ONE LINE SEQUENTIAL READ; AT END JUST FLIPS THE SWITCH,         
047700* THE CALLING LOOP IN 1100-LOAD-BASKET STOPS ON ITS OWN.          
047800     READ BASKET-MASTER                                           
047900      AT END                                                      
048000       MOVE 'NO' TO MORE-BASKET.                                  
048100                                                                  
048200                                                                  
048300* SKIPS A BLANK LINE OR A '#' COMMENT LINE OUTRIGHT, OTHER-       
048400* WISE HANDS THE LINE TO 1130-TOKENIZE-BASKET.                    
048500    1120-PARSE-BASKET.                                            
048600* COPY THE RAW RECORD INTO SCAN-WORK SO THE FIRST-CHAR SCAN       
048700* BELOW DOES NOT DISTURB THE ORIGINAL BK-LINE-TEXT.               
048800     MOVE BK-LINE-TEXT TO SCAN-LINE.                              
048900     PERFORM 1115-FIND-FIRST-CHAR                                 
049000      VARYING SCAN-POS FROM 1 BY 1                                
049100      UNTIL SCAN-POS > 72                                         
049200      OR SCAN-LINE (SCAN-POS:1) NOT = SPACE.                      
049300                                                                  
049400* A BLANK LINE (SCAN-POS RAN OFF THE END) OR A LINE STARTING      
049500* WITH '#' IS IGNORED OUTRIGHT - NEITHER IS COUNTED, REJECTED     
049600* OR TOKENIZED.                                                   
049700     IF SCAN-POS > 72                                             
049800      CONTINUE                                                    
049900     ELSE                                                         
050000      IF SCAN-LINE (SCAN-POS:1) = '#'                             
050100       CONTINUE                                                   
050200      ELSE                                                        
050300       PERFORM 1130-TOKENIZE-BASKET                               
050400      END-IF                                                      
050500     END-IF.                                                      
050600                                                                  
050700* LOOP BACK FOR THE NEXT BASKET LINE.                             
050800     PERFORM 1110-READ-BASKET.                                    
050900                                                                  
051000                                                                  
051100* NO-OP BODY - THE VARYING CLAUSE THAT CALLS THIS DOES ALL        
051200* THE WORK, STEPPING SCAN-POS UNTIL IT HITS A NON-BLANK OR        
051300* RUNS OFF THE END OF THE LINE.                                   
051400    1115-FIND-FIRST-CHAR.                                         
051500     CONTINUE.                                                    
051600                                                                  
051700                                                                  
051800* SPLITS THE LINE INTO TICKER/QTY/ASSET.  A SHORT LINE (ANY       
051900* TOKEN MISSING) IS REJECTED OUTRIGHT.  OTHERWISE THE QTY         
052000* TOKEN HAS TO VALIDATE AS A SIGNED NUMBER BEFORE THE LINE        
052100* IS ADDED TO THE BASKET TABLE.                                   
052200    1130-TOKENIZE-BASKET.                                         
052300* CLEAR THE TOKEN AREA BEFORE EVERY CALL - UNSTRING LEAVES A      
052400* SHORT PRIOR TOKEN'S TRAILING BYTES BEHIND OTHERWISE.            
052500     MOVE SPACES TO TOK-A TOK-B TOK-C.                            
052600     MOVE ZERO TO TOK-A-LEN TOK-B-LEN TOK-C-LEN.                  
052700                                                                  
052800* SPLIT ON RUNS OF BLANKS INTO UP TO THREE TOKENS - TICKER,       
052900* QUANTITY, ASSET NAME, IN THAT ORDER ON A BASKET LINE.           
053000     UNSTRING SCAN-LINE (SCAN-POS:)                               
053100      DELIMITED BY ALL SPACE                                      
053200      INTO TOK-A COUNT IN TOK-A-LEN                               
053300     TOK-B COUNT IN TOK-B-LEN                                     
053400     TOK-C COUNT IN TOK-C-LEN.                                    
053500                                                                  
053600* ANY OF THE THREE TOKENS MISSING MEANS A SHORT LINE - REJECT     
053700* IT WITHOUT EVEN LOOKING AT THE QUANTITY.                        
053800     IF TOK-A-LEN = 0 OR TOK-B-LEN = 0                            
053900     OR TOK-C-LEN = 0                                             
054000      PERFORM 1190-REJECT-BASKET-LINE                             
054100     ELSE                                                         
054200* QUANTITY TOKEN HAS TO PASS THE SIGNED NUMBER CHECK BEFORE       
054300* THE LINE IS ALLOWED ONTO THE BASKET TABLE.                      
054400      MOVE TOK-B TO VAL-RAW                                       
054500      PERFORM 9500-VALIDATE-TOKEN THRU 9500-EXIT                  
054600      IF VAL-IS-NUMBER                                            
054700       PERFORM 1140-ADD-BASKET-ENTRY                              
054800      ELSE                                                        
054900       PERFORM 1190-REJECT-BASKET-LINE                            
055000      END-IF                                                      
055100     END-IF.                                                      
055200                                                                  
055300                                                                  
055400* COLLAPSES AN EXACT DUPLICATE (SAME TICKER, QTY AND ASSET)       
055500* INTO THE EXISTING ENTRY RATHER THAN DOUBLE-COUNTING IT -        
055600* REQ 4471.                                                       
055700    1140-ADD-BASKET-ENTRY.                                        
055800     PERFORM 1150-CHECK-DUP-BASKET.                               
055900                                                                  
056000* A ZERO FOUND-SUB MEANS NO EARLIER DUPLICATE - ADD A NEW         
056100* ENTRY.  A DUPLICATE IS SILENTLY DROPPED HERE, PER REQ 4471.     
056200     IF FOUND-SUB = 0                                             
056300      ADD 1 TO C-BASKET-CTR                                       
056400      MOVE TOK-A TO BK-T-QUOTE-NAME (C-BASKET-CTR)                
056500      MOVE VAL-RESULT TO BK-T-QUANTITY (C-BASKET-CTR)             
056600      MOVE TOK-C TO BK-T-ASSET-NAME (C-BASKET-CTR)                
056700     END-IF.                                                      
056800                                                                  
056900                                                                  
057000* LINEAR SCAN OF THE BASKET TABLE SO FAR FOR AN EXACT MATCH.      
057100* CALLED ONCE PER INCOMING BASKET LINE, BEFORE IT IS EVER         
057200* ADDED TO THE TABLE.                                             
057300    1150-CHECK-DUP-BASKET.                                        
057400     MOVE ZERO TO FOUND-SUB.                                      
057500     PERFORM 1155-TEST-DUP-BASKET                                 
057600      VARYING X FROM 1 BY 1                                       
057700      UNTIL X > C-BASKET-CTR OR FOUND-SUB NOT = 0.                
057800                                                                  
057900                                                                  
058000* ONE TABLE ENTRY TESTED AGAINST THE INCOMING LINE.               
058100    1155-TEST-DUP-BASKET.                                         
058200* ALL THREE FIELDS HAVE TO MATCH FOR THIS TO COUNT AS THE         
058300* SAME BASKET LINE SEEN TWICE.                                    
058400     IF BK-T-QUOTE-NAME (X) = TOK-A                               
058500       AND BK-T-QUANTITY (X) = VAL-RESULT                         
058600       AND BK-T-ASSET-NAME (X) = TOK-C                            
058700      MOVE X TO FOUND-SUB                                         
058800     END-IF.                                                      
058900                                                                  
059000                                                                  
059100* BUMPS THE REJECT COUNT AND ECHOES THE BAD LINE TO ERRPRT -      
059200* REQ 6014.  THE LINE IS DROPPED, NOT RETRIED.                    
059300    1190-REJECT-BASKET-LINE.                                      
059400     ADD 1 TO C-REJECT-CTR.                                       
059500* REJECT-LINE IS REBUILT FRESH FOR EVERY REJECTED LINE - THE      
059600* FILLER AFTER RL-TEXT HAS TO BE BLANK, NOT LEFTOVER FROM THE     
059700* PRIOR REJECT.                                                   
059800     MOVE SPACES TO REJECT-LINE.                                  
059900* SAME '***' ECHO FORMAT FOR EVERY REJECT REASON THIS PROGRAM     
060000* WRITES - SEE REJECT-LINE IN WORKING-STORAGE.                    
060100     MOVE 'BASKET LINE REJECTED - DROPPED' TO RL-MESSAGE.         
060200     MOVE SCAN-LINE TO RL-TEXT.                                   
060300* ONE LINE PER REJECT, IMMEDIATELY - NOT BATCHED UP AND WRITTEN   
060400* AT THE END OF THE RUN.                                          
060500     WRITE ERRLINE FROM REJECT-LINE                               
060600      AFTER ADVANCING 1 LINE.                                     
060700                                                                  
060800                                                                  
060900* READ-AND-PARSE LOOP OVER THE QUOTE FILE.                        
061000* SAME READ-AND-PARSE SHAPE AS 1100-LOAD-BASKET, ONE TOKEN        
061100* FEWER PER LINE.                                                 
061200* RUNS ONCE FROM 1000-INIT, AFTER THE BASKET TABLE IS FULLY       
061300* LOADED BUT BEFORE IT IS SORTED.                                 
061400    1200-LOAD-QUOTES.                                             
061500     PERFORM 1210-READ-QUOTES.                                    
061600     PERFORM 1220-PARSE-QUOTES                                    
061700      UNTIL MORE-QUOTES = 'NO'.                                   
061800                                                                  
061900                                                                  
062000* NEXT QUOTE LINE, OR FLIPS MORE-QUOTES TO 'NO' AT EOF.           
062100* SAME PRIME-THEN-LOOP SHAPE AS 1110-READ-BASKET.                 
062200    1210-READ-QUOTES.                                             
062300* ONE LINE SEQUENTIAL READ OF THE QUOTE FEED.                     
062400     READ QUOTE-MASTER                                            
062500      AT END                                                      
062600       MOVE 'NO' TO MORE-QUOTES.                                  
062700                                                                  
062800                                                                  
062900* SAME BLANK/COMMENT-LINE SKIP AS 1120-PARSE-BASKET.              
063000    1220-PARSE-QUOTES.                                            
063100* SAME SCAN-WORK COPY AND FIRST-CHAR SKIP AS 1120-PARSE-          
063200* BASKET.                                                         
063300     MOVE QT-LINE-TEXT TO SCAN-LINE.                              
063400     PERFORM 1115-FIND-FIRST-CHAR                                 
063500      VARYING SCAN-POS FROM 1 BY 1                                
063600      UNTIL SCAN-POS > 72                                         
063700      OR SCAN-LINE (SCAN-POS:1) NOT = SPACE.                      
063800                                                                  
063900     IF SCAN-POS > 72                                             
064000      CONTINUE                                                    
064100     ELSE                                                         
064200      IF SCAN-LINE (SCAN-POS:1) = '#'                             
064300       CONTINUE                                                   
064400      ELSE                                                        
064500       PERFORM 1230-TOKENIZE-QUOTE                                
064600      END-IF                                                      
064700     END-IF.                                                      
064800                                                                  
064900* LOOP BACK FOR THE NEXT QUOTE LINE.                              
065000     PERFORM 1210-READ-QUOTES.                                    
065100                                                                  
065200                                                                  
065300* SPLITS THE LINE INTO TICKER/PRICE.  A LINE WITH NO TICKER       
065400* TOKEN AT ALL IS SIMPLY SKIPPED - THERE IS NOTHING TO KEY        
065500* THE TABLE ENTRY ON.                                             
065600    1230-TOKENIZE-QUOTE.                                          
065700* ONLY TWO TOKENS ON A QUOTE LINE - TICKER AND PRICE.             
065800     MOVE SPACES TO TOK-A TOK-B.                                  
065900     MOVE ZERO TO TOK-A-LEN TOK-B-LEN.                            
066000                                                                  
066100* UNLIKE THE BASKET LINE, A MISSING PRICE TOKEN IS NOT A          
066200* REJECT HERE - IT FALLS THROUGH TO THE BAD-PRICE PATH BELOW.     
066300* SAME BLANK-DELIMITED SPLIT AS THE BASKET LINE, JUST TWO         
066400* TOKENS INSTEAD OF THREE.                                        
066500     UNSTRING SCAN-LINE (SCAN-POS:)                               
066600      DELIMITED BY ALL SPACE                                      
066700      INTO TOK-A COUNT IN TOK-A-LEN                               
066800     TOK-B COUNT IN TOK-B-LEN.                                    
066900                                                                  
067000     IF TOK-A-LEN = 0                                             
067100      CONTINUE                                                    
067200     ELSE                                                         
067300      PERFORM 1240-STORE-QUOTE-ENTRY                              
067400     END-IF.                                                      
067500                                                                  
067600                                                                  
067700* LAST-QUOTE-WINS: IF THE TICKER IS ALREADY ON THE TABLE THE      
067800* EXISTING ENTRY IS OVERWRITTEN, NOT DUPLICATED - REQ 5550.       
067900* A MISSING OR UNVALIDATED PRICE LEAVES THE ENTRY ON THE          
068000* TABLE MARKED BAD INSTEAD OF DROPPING IT - REQ 6210.             
068100    1240-STORE-QUOTE-ENTRY.                                       
068200     PERFORM 1250-FIND-QUOTE-ENTRY.                               
068300                                                                  
068400* TICKER NOT YET ON THE TABLE - ADD IT.  EITHER WAY FOUND-SUB     
068500* ENDS UP POINTING AT THE ENTRY THIS LINE OWNS.                   
068600     IF FOUND-SUB = 0                                             
068700      ADD 1 TO C-QUOTE-CTR                                        
068800      MOVE C-QUOTE-CTR TO FOUND-SUB                               
068900      MOVE TOK-A TO QT-T-QUOTE-NAME (FOUND-SUB)                   
069000     END-IF.                                                      
069100                                                                  
069200* NO PRICE TOKEN AT ALL, OR ONE THAT FAILS VALIDATION, LEAVES     
069300* THE ENTRY MARKED BAD WITH A ZERO PRICE - REQ 6210.  EITHER      
069400* WAY THE TICKER STAYS ON THE TABLE SO A LATER LOOKUP STILL       
069500* FINDS IT AND REPORTS NOT AVAILABLE INSTEAD OF BOMBING.          
069600     IF TOK-B-LEN = 0                                             
069700      SET QT-T-IS-BAD (FOUND-SUB) TO TRUE                         
069800      MOVE ZERO TO QT-T-PRICE (FOUND-SUB)                         
069900     ELSE                                                         
070000      MOVE TOK-B TO VAL-RAW                                       
070100      PERFORM 9500-VALIDATE-TOKEN THRU 9500-EXIT                  
070200      IF VAL-IS-NUMBER                                            
070300       MOVE VAL-RESULT TO QT-T-PRICE (FOUND-SUB)                  
070400       SET QT-T-IS-VALID (FOUND-SUB) TO TRUE                      
070500      ELSE                                                        
070600       SET QT-T-IS-BAD (FOUND-SUB) TO TRUE                        
070700       MOVE ZERO TO QT-T-PRICE (FOUND-SUB)                        
070800      END-IF                                                      
070900     END-IF.                                                      
071000                                                                  
071100                                                                  
071200* LINEAR SCAN OF THE QUOTE TABLE FOR THIS TICKER, SO THE          
071300* LOAD PASS KNOWS WHETHER TO ADD A NEW ENTRY OR OVERWRITE.        
071400* CALLED ONCE PER INCOMING QUOTE LINE DURING THE LOAD PASS.       
071500    1250-FIND-QUOTE-ENTRY.                                        
071600     MOVE ZERO TO FOUND-SUB.                                      
071700     PERFORM 1255-TEST-QUOTE-NAME                                 
071800      VARYING X FROM 1 BY 1                                       
071900      UNTIL X > C-QUOTE-CTR OR FOUND-SUB NOT = 0.                 
072000                                                                  
072100                                                                  
072200* ONE TABLE ENTRY TESTED AGAINST THE INCOMING TICKER.             
072300    1255-TEST-QUOTE-NAME.                                         
072400* LINEAR COMPARE - NO INDEX OR KEYED ACCESS ON THIS TABLE.        
072500     IF QT-T-QUOTE-NAME (X) = TOK-A                               
072600      MOVE X TO FOUND-SUB                                         
072700     END-IF.                                                      
072800                                                                  
072900                                                                  
073000                                                                  
073100                                                                  
073200* ASCENDING BUBBLE SORT OF THE BASKET TABLE BY ASSET NAME SO      
073300* THE PRINTED REPORT COMES OUT IN THAT ORDER - REQ 4902.          
073400* SKIPPED OUTRIGHT WHEN THE BASKET HAS ONE OR NO ENTRIES.         
073500    1400-SORT-BASKET.                                             
073600* A ONE-OR-NO-ENTRY BASKET IS ALREADY IN ORDER - SKIP THE         
073700* SORT ENTIRELY RATHER THAN RUN A POINTLESS OUTER PASS.           
073800     IF C-BASKET-CTR > 1                                          
073900      PERFORM 1410-SORT-BASKET-OUTER                              
074000       VARYING X FROM 1 BY 1                                      
074100       UNTIL X >= C-BASKET-CTR                                    
074200     END-IF.                                                      
074300                                                                  
074400                                                                  
074500* ONE PASS OF THE BUBBLE SORT.                                    
074600    1410-SORT-BASKET-OUTER.                                       
074700     PERFORM 1420-SORT-BASKET-INNER                               
074800      VARYING Y FROM 1 BY 1                                       
074900      UNTIL Y > C-BASKET-CTR - X.                                 
075000                                                                  
075100                                                                  
075200* COMPARES TWO ADJACENT ENTRIES AND SWAPS THEM IF OUT OF          
075300* ORDER.                                                          
075400    1420-SORT-BASKET-INNER.                                       
075500* Z IS ALWAYS THE ENTRY RIGHT AFTER Y - THE USUAL ADJACENT-       
075600* PAIR COMPARE OF A BUBBLE SORT.                                  
075700     COMPUTE Z = Y + 1.                                           
075800     IF BK-T-ASSET-NAME (Y) > BK-T-ASSET-NAME (Z)                 
075900      PERFORM 1430-SWAP-BASKET                                    
076000     END-IF.                                                      
076100                                                                  
076200                                                                  
076300* THE ACTUAL SWAP, THROUGH THE ONE-ENTRY BASKET-SWAP AREA.        
076400* THIS PROGRAM NUMBERS ITS PARAGRAPHS THE USUAL WAY FOR THIS      
076500* SHOP - 0000 IS THE MAINLINE, 1000-1999 IS LOAD/VALIDATE,        
076600* 2000-2999 IS THE PER-ENTRY PRICE/PRINT PASS, 3000 IS CLOSE-     
076700* OUT, AND 9000-9999 IS SHARED UTILITY WORK LIKE THE TOKEN        
076800* VALIDATOR AND THE PAGE HEADING ROUTINE.                         
076900    1430-SWAP-BASKET.                                             
077000     MOVE BK-T-ENTRY (Y) TO BASKET-SWAP.                          
077100     MOVE BK-T-ENTRY (Z) TO BK-T-ENTRY (Y).                       
077200     MOVE BASKET-SWAP TO BK-T-ENTRY (Z).                          
077300                                                                  
077400                                                                  
077500* PRICE, CALCULATE AND PRINT ONE BASKET ENTRY - BK-SUB IS         
077600* SET BY THE VARYING CLAUSE IN 0000-CBLBAS01.                     
077700* CALLED ONCE PER BASKET ENTRY OUT OF THE VARYING CLAUSE IN       
077800* 0000-CBLBAS01 - THERE IS NO SEPARATE LOOP-CONTROL PARAGRAPH,    
077900* THE PERFORM ITSELF DRIVES BK-SUB FROM 1 THROUGH C-BASKET-CTR.   
078000    2000-MAINLINE.                                                
078100     PERFORM 2100-PRICE-MEASURE.                                  
078200     PERFORM 2200-CALCS.                                          
078300     PERFORM 2300-OUTPUT.                                         
078400                                                                  
078500                                                                  
078600* DEFAULTS THE CURRENT ENTRY TO NOT AVAILABLE, THEN LOOKS UP      
078700* ITS TICKER ON THE QUOTE TABLE.  ONLY A MATCH WHOSE PRICE IS     
078800* MARKED VALID FLIPS THE ENTRY TO AVAILABLE.                      
078900    2100-PRICE-MEASURE.                                           
079000* ASSUME NOT AVAILABLE UNTIL A VALID QUOTE SAYS OTHERWISE -       
079100* REQ 8012 WANTS THIS RESET ON EVERY ENTRY, NOT CARRIED OVER.     
079200     SET BK-T-NOT-AVAIL (BK-SUB) TO TRUE.                         
079300     PERFORM 2110-FIND-PRICE-ENTRY.                               
079400                                                                  
079500* ONLY A FOUND ENTRY WHOSE PRICE IS MARKED VALID FLIPS THE        
079600* BASKET ENTRY TO AVAILABLE; A BAD-PRICE MATCH LEAVES IT SET      
079700* TO NOT AVAILABLE JUST LIKE NO MATCH AT ALL.                     
079800     IF FOUND-SUB NOT = 0                                         
079900      IF QT-T-IS-VALID (FOUND-SUB)                                
080000       SET BK-T-IS-AVAIL (BK-SUB) TO TRUE                         
080100      END-IF                                                      
080200     END-IF.                                                      
080300                                                                  
080400                                                                  
080500* LINEAR SCAN OF THE QUOTE TABLE FOR THE CURRENT BASKET           
080600* ENTRY'S TICKER - SAME SHAPE AS 1150/1250 ABOVE, NO KEYED        
080700* OR SORTED LOOKUP NEEDED FOR A 200 ROW TABLE - REQ 8255.         
080800    2110-FIND-PRICE-ENTRY.                                        
080900     MOVE ZERO TO FOUND-SUB.                                      
081000     PERFORM 2120-TEST-PRICE-ENTRY                                
081100      VARYING X FROM 1 BY 1                                       
081200      UNTIL X > C-QUOTE-CTR OR FOUND-SUB NOT = 0.                 
081300                                                                  
081400                                                                  
081500* ONE QUOTE TABLE ENTRY TESTED AGAINST THE CURRENT TICKER.        
081600    2120-TEST-PRICE-ENTRY.                                        
081700* BASKET TICKER AGAINST QUOTE TICKER - SAME COMPARE SHAPE AS      
081800* THE OTHER TWO TABLE SCANS IN THE PROGRAM.                       
081900     IF QT-T-QUOTE-NAME (X) = BK-T-QUOTE-NAME (BK-SUB)            
082000      MOVE X TO FOUND-SUB                                         
082100     END-IF.                                                      
082200                                                                  
082300                                                                  
082400* EXTENDS QUANTITY BY PRICE, ROUNDED TO THE PENNY, AND ADDS       
082500* IT TO THE GRAND TOTAL.  A NOT-AVAILABLE ENTRY GETS A ZERO       
082600* VALUE AND IS NEVER ADDED TO THE TOTAL - REQ 8012.               
082700    2200-CALCS.                                                   
082800* ONLY AN AVAILABLE ENTRY GETS EXTENDED AND ADDED TO THE          
082900* GRAND TOTAL - A NOT-AVAILABLE ENTRY IS LEFT AT ZERO AND         
083000* NEVER TOUCHES C-GT-AMOUNT, PER REQ 8012.                        
083100     IF BK-T-IS-AVAIL (BK-SUB)                                    
083200      COMPUTE BK-T-VALUE (BK-SUB) ROUNDED =                       
083300       BK-T-QUANTITY (BK-SUB) * QT-T-PRICE (FOUND-SUB)            
083400      ADD BK-T-VALUE (BK-SUB) TO C-GT-AMOUNT                      
083500     ELSE                                                         
083600      MOVE ZERO TO BK-T-VALUE (BK-SUB)                            
083700     END-IF.                                                      
083800                                                                  
083900                                                                  
084000* WRITES THE DETAIL LINE - THE EDITED EXTENDED VALUE WHEN         
084100* AVAILABLE, OTHERWISE THE LITERAL NOT AVAILABLE.  THE AT         
084200* EOP CLAUSE STARTS A FRESH PAGE WHEN THE FORM RUNS OUT.          
084300    2300-OUTPUT.                                                  
084400* BLANK THE WHOLE DETAIL LINE FIRST SO FILLER BYTES DO NOT        
084500* CARRY OVER FROM THE PRIOR ENTRY PRINTED.                        
084600     MOVE SPACES TO VALUATION-LINE.                               
084700     MOVE BK-T-ASSET-NAME (BK-SUB) TO OUT-NAME.                   
084800                                                                  
084900* AVAILABLE PRINTS THE EDITED DOLLAR FIGURE; OTHERWISE THE        
085000* LITERAL NOT AVAILABLE GOES OUT INSTEAD - NEVER BOTH.            
085100     IF BK-T-IS-AVAIL (BK-SUB)                                    
085200      MOVE BK-T-VALUE (BK-SUB) TO MONEY-RAW                       
085300      MOVE MONEY-RAW TO O-MONEY-ED                                
085400      MOVE O-MONEY-ED TO OUT-VALUE                                
085500     ELSE                                                         
085600* FOURTEEN CHARACTER LITERAL, JUSTIFIED RIGHT LIKE THE EDITED     
085700* DOLLAR FIGURE WOULD HAVE BEEN.                                  
085800      MOVE 'NOT AVAILABLE' TO OUT-VALUE                           
085900     END-IF.                                                      
086000                                                                  
086100* AT EOP FIRES WHEN THE FORM HITS THE FOOTING LINE, STARTING      
086200* A FRESH PAGE BEFORE THE NEXT DETAIL LINE IS WRITTEN.            
086300     WRITE PRTLINE FROM VALUATION-LINE                            
086400      AFTER ADVANCING 1 LINE                                      
086500       AT EOP                                                     
086600        PERFORM 9900-HEADING.                                     
086700                                                                  
086800                                                                  
086900* PRINTS THE GRAND TOTAL AND CLOSES THE FOUR FILES.               
087000* RUNS EXACTLY ONCE, AFTER THE LAST BASKET ENTRY HAS BEEN         
087100* PRICED AND PRINTED.                                             
087200* MIRROR IMAGE OF 1000-INIT - WHERE THAT PARAGRAPH OPENED AND     
087300* LOADED, THIS ONE PRINTS THE LAST THING THE REPORT NEEDS AND     
087400* CLOSES EVERYTHING BACK DOWN.                                    
087500    3000-CLOSING.                                                 
087600     PERFORM 3100-GRAND-TOTAL.                                    
087700* ALL FOUR FILES CLOSED IN THE SAME ORDER THEY WERE OPENED IN     
087800* 1000-INIT.                                                      
087900     CLOSE BASKET-MASTER.                                         
088000     CLOSE QUOTE-MASTER.                                          
088100     CLOSE PRTOUT.                                                
088200     CLOSE ERRPRT.                                                
088300                                                                  
088400                                                                  
088500* UNDERLINE, TOTALS ROW (THROUGH TOTALS-LINE REDEFINES            
088600* VALUATION-LINE) AND A TRAILING BLANK LINE.                      
088700    3100-GRAND-TOTAL.                                             
088800* UNDERLINE ROW FIRST, THEN THE TOTALS ROW, THEN A BLANK -        
088900* SAME THREE-PART CLOSE EVERY RUN OF THIS REPORT HAS HAD.         
089000     MOVE SPACES TO VALUATION-LINE.                               
089100     MOVE ALL '-' TO OUT-NAME.                                    
089200     WRITE PRTLINE FROM VALUATION-LINE                            
089300      AFTER ADVANCING 2 LINES.                                    
089400                                                                  
089500* TOTALS-LINE REUSES THE DETAIL LINE'S 25 BYTES - THE WORD        
089600* TOTALS WHERE THE ASSET NAME WOULD GO, THE GRAND TOTAL           
089700* WHERE THE EXTENDED VALUE WOULD GO.                              
089800     MOVE SPACES TO TOTALS-LINE.                                  
089900     MOVE 'TOTALS' TO OUT-LITERAL.                                
090000     MOVE C-GT-AMOUNT TO MONEY-RAW.                               
090100     MOVE MONEY-RAW TO O-MONEY-ED.                                
090200     MOVE O-MONEY-ED TO OUT-TOTAL.                                
090300     WRITE PRTLINE FROM TOTALS-LINE                               
090400      AFTER ADVANCING 1 LINE.                                     
090500                                                                  
090600* TRAILING BLANK LINE SO THE NEXT JOB'S OUTPUT, IF ANY, DOES      
090700* NOT BUTT RIGHT UP AGAINST THE TOTALS ROW.                       
090800     WRITE PRTLINE FROM BLANK-LINE                                
090900      AFTER ADVANCING 1 LINE.                                     
091000                                                                  
091100                                                                  
091200* SIGNED DECIMAL VALIDATOR, SHARED BY THE BASKET QUANTITY         
091300* AND QUOTE PRICE TOKENS.  DEFAULTS VAL-FLAG TO NOT-A-NUMBER      
091400* UP FRONT SO EVERY GO TO 9500-EXIT BELOW LEAVES THE RIGHT        
091500* ANSWER WITHOUT ANY EXTRA BOOKKEEPING AT THE EXIT POINT -        
091600* SAME SHAPE AS THE ISNUM CHECK IN CBLANL05, REQ 8490.            
091700    9500-VALIDATE-TOKEN.                                          
091800* DEFAULT TO NOT-A-NUMBER BEFORE ANYTHING ELSE RUNS - EVERY       
091900* GO TO 9500-EXIT BELOW THEN LEAVES THE RIGHT ANSWER.             
092000     MOVE 'N' TO VAL-FLAG.                                        
092100     MOVE ZERO TO VAL-RESULT.                                     
092200                                                                  
092300* A BLANK TOKEN IS NOT A NUMBER, NOT AN ERROR - JUST BAIL OUT.    
092400     IF VAL-RAW = SPACES                                          
092500      GO TO 9500-EXIT                                             
092600     END-IF.                                                      
092700                                                                  
092800* ANYTHING OUTSIDE DIGITS, A LEADING MINUS, A DECIMAL POINT       
092900* OR BLANKS FAILS HERE BEFORE THE SPLIT EVEN HAPPENS.             
093000     IF VAL-RAW IS NOT VALID-AMOUNT-CHARS                         
093100      GO TO 9500-EXIT                                             
093200     END-IF.                                                      
093300                                                                  
093400                                                                  
093500* SPLITS THE TOKEN ON THE DECIMAL POINT INTO ITS WHOLE AND        
093600* FRACTIONAL PARTS.                                               
093700    9510-SPLIT-TOKEN.                                             
093800     MOVE SPACES TO VAL-INT-PART VAL-DEC-PART.                    
093900     MOVE ZERO TO VAL-INT-LEN VAL-DEC-LEN.                        
094000                                                                  
094100* SPLIT ON THE FIRST PERIOD, IF ANY.  NO PERIOD MEANS THE         
094200* WHOLE TOKEN LANDS IN VAL-INT-PART AND VAL-DEC-LEN COMES         
094300* BACK ZERO.                                                      
094400     UNSTRING VAL-RAW DELIMITED BY '.'                            
094500      INTO VAL-INT-PART COUNT IN VAL-INT-LEN                      
094600     VAL-DEC-PART COUNT IN VAL-DEC-LEN.                           
094700                                                                  
094800                                                                  
094900* EVERY CHARACTER OF THE WHOLE PART HAS TO BE A DIGIT (PAST       
095000* A LEADING MINUS SIGN, IF ANY) OR THE TOKEN FAILS HERE.          
095100    9520-CHECK-INT-PART.                                          
095200     MOVE ZERO TO VAL-DIGIT-CNT.                                  
095300* COUNT DIGITS IN THE WHOLE PART SO THEY CAN BE COMPARED          
095400* AGAINST HOW MANY CHARACTERS ARE ACTUALLY THERE.                 
095500     INSPECT VAL-INT-PART TALLYING VAL-DIGIT-CNT                  
095600      FOR ALL '0' ALL '1' ALL '2' ALL '3' ALL '4'                 
095700       ALL '5' ALL '6' ALL '7' ALL '8' ALL '9'.                   
095800                                                                  
095900* A LEADING MINUS SIGN IS NOT A DIGIT - DROP IT FROM THE          
096000* EXPECTED DIGIT COUNT BEFORE COMPARING.                          
096100     IF VAL-INT-PART (1:1) = '-'                                  
096200      COMPUTE VAL-EXPECT = VAL-INT-LEN - 1                        
096300     ELSE                                                         
096400      MOVE VAL-INT-LEN TO VAL-EXPECT                              
096500     END-IF.                                                      
096600                                                                  
096700* AN EMPTY WHOLE PART, AN ALL-MINUS TOKEN, OR ANY NON-DIGIT       
096800* CHARACTER IN THE WHOLE PART FAILS THE TOKEN HERE.               
096900     IF VAL-INT-LEN = 0 OR VAL-EXPECT = 0                         
097000       OR VAL-DIGIT-CNT NOT = VAL-EXPECT                          
097100      GO TO 9500-EXIT                                             
097200     END-IF.                                                      
097300                                                                  
097400                                                                  
097500* NO DECIMAL POINT AT ALL IS FINE - SKIPS STRAIGHT TO THE         
097600* COMPUTE.  OTHERWISE THE FRACTIONAL PART HAS TO BE ALL           
097700* DIGITS TOO.                                                     
097800    9530-CHECK-DEC-PART.                                          
097900* NOTHING AFTER THE DECIMAL POINT (OR NO POINT AT ALL) IS         
098000* FINE - SKIP STRAIGHT TO BUILDING THE RESULT.                    
098100     IF VAL-DEC-LEN = 0                                           
098200      GO TO 9540-COMPUTE-VALUE                                    
098300     END-IF.                                                      
098400                                                                  
098500* SAME DIGIT-COUNTING CHECK AS THE WHOLE PART, JUST ON THE        
098600* FRACTIONAL SIDE - NO SIGN TO WORRY ABOUT HERE.                  
098700     MOVE ZERO TO VAL-DIGIT-CNT.                                  
098800     INSPECT VAL-DEC-PART TALLYING VAL-DIGIT-CNT                  
098900      FOR ALL '0' ALL '1' ALL '2' ALL '3' ALL '4'                 
099000       ALL '5' ALL '6' ALL '7' ALL '8' ALL '9'.                   
099100                                                                  
099200     IF VAL-DIGIT-CNT NOT = VAL-DEC-LEN                           
099300      GO TO 9500-EXIT                                             
099400     END-IF.                                                      
099500                                                                  
099600                                                                  
099700* BUILDS THE SIGNED NUMERIC RESULT OUT OF THE TWO PARTS AND       
099800* ONLY NOW SETS THE FLAG TO IS-NUMBER - THE ONE PLACE IN          
099900* THIS PARAGRAPH RANGE THAT SUCCEEDS.                             
100000    9540-COMPUTE-VALUE.                                           
100100* STRIP THE SIGN OFF BEFORE MOVING THE DIGITS INTO THE            
100200* NUMERIC WORK FIELD - VAL-INT-NUM IS UNSIGNED AT THIS POINT.     
100300     IF VAL-INT-PART (1:1) = '-'                                  
100400      MOVE VAL-INT-PART (2:VAL-EXPECT)                            
100500       TO VAL-INT-NUM                                             
100600     ELSE                                                         
100700      MOVE VAL-INT-PART (1:VAL-EXPECT)                            
100800       TO VAL-INT-NUM                                             
100900     END-IF.                                                      
101000                                                                  
101100* A DECIMAL PART GETS DIVIDED BACK DOWN BY A POWER OF TEN AND     
101200* ADDED ON; NO DECIMAL PART MEANS THE WHOLE NUMBER STANDS         
101300* AS THE RESULT.                                                  
101400     IF VAL-DEC-LEN > 0                                           
101500      MOVE VAL-DEC-PART (1:VAL-DEC-LEN)                           
101600       TO VAL-DEC-NUM                                             
101700      COMPUTE VAL-RESULT = VAL-INT-NUM +                          
101800       (VAL-DEC-NUM / (10 ** VAL-DEC-LEN))                        
101900     ELSE                                                         
102000      COMPUTE VAL-RESULT = VAL-INT-NUM                            
102100     END-IF.                                                      
102200                                                                  
102300* NOW APPLY THE SIGN, IF THE TOKEN HAD ONE, TO THE FINISHED       
102400* RESULT.                                                         
102500     IF VAL-INT-PART (1:1) = '-'                                  
102600      COMPUTE VAL-RESULT = VAL-RESULT * -1                        
102700     END-IF.                                                      
102800                                                                  
102900* EVERY PATH THAT GETS HERE PASSED ALL THE CHECKS ABOVE -         
103000* ONLY NOW IS THE TOKEN DECLARED A GOOD NUMBER.                   
103100     SET VAL-IS-NUMBER TO TRUE.                                   
103200                                                                  
103300                                                                  
103400    9500-EXIT.                                                    
103500     EXIT.                                                        
103600                                                                  
103700                                                                  
103800* BUMPS THE PAGE COUNTER AND WRITES THE FOUR HEADING LINES.       
103900    9900-HEADING.                                                 
104000* PAGE COUNTER BUMPED ON EVERY CALL, INCLUDING THE FIRST          
104100* PAGE FROM 1000-INIT AND EVERY AT-EOP ROLLOVER AFTER IT.         
104200     ADD 1 TO C-PCTR.                                             
104300     MOVE C-PCTR TO O-PCTR.                                       
104400                                                                  
104500* FOUR PRINT LINES - COMPANY TITLE WITH DATE AND PAGE, THE        
104600* PROGRAM/MONTH LINE, A BLANK SPACER, THEN THE COLUMN HEADS -     
104700* TOP-OF-FORM ADVANCES TO A FRESH PAGE FOR THE FIRST LINE.        
104800     WRITE PRTLINE FROM COMPANY-TITLE                             
104900      AFTER ADVANCING TOP-OF-FORM.                                
105000     WRITE PRTLINE FROM COMPANY-TITLE-2                           
105100      AFTER ADVANCING 1 LINE.                                     
105200     WRITE PRTLINE FROM COLUMN-HEADING-1                          
105300      AFTER ADVANCING 2 LINES.                                    
105400     WRITE PRTLINE FROM COLUMN-HEADING-2                          
105500      AFTER ADVANCING 1 LINE.                                     
